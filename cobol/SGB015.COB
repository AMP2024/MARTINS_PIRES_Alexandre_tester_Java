000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SGB015.
000120 AUTHOR. L. FENWICK.
000130 INSTALLATION. CIVIC PARKING AUTHORITY - DATA PROCESSING DIV.
000140 DATE-WRITTEN. 03/10/86.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - EDP DIVISION DISTRIBUTION.
000170*----------------------------------------------------------------
000180*  SGB015 - PARK'IT VEHICLE ENTRY BATCH (JOB STEP1 OF PARKRUN)
000190*----------------------------------------------------------------
000200*  READS THE ENTRY TRANSACTION FILE AND, FOR EACH ARRIVING
000210*  VEHICLE, ASSIGNS THE LOWEST NUMBERED FREE PARKING SPOT OF THE
000220*  REQUESTED TYPE AND OPENS A NEW TICKET.  THE PARKING-SPOT AND
000230*  TICKET MASTERS ARE LOADED INTO TABLES, UPDATED IN MEMORY AND
000240*  REWRITTEN AT END OF RUN.  JOB STEP2 (SGB016) PICKS UP THESE
000250*  MASTERS FOR THE EXIT / BILLING PASS.
000260*----------------------------------------------------------------
000270*  CHANGE LOG
000280*----------------------------------------------------------------
000290*  03/10/86 LF   WO-1142  INITIAL RELEASE - REPLACES MANUAL GATE
000300*  03/10/86 LF   WO-1142  ATTENDANT LOG SHEETS WITH BATCH TICKETS.
000310*  07/22/86 LF   WO-1190  ADDED REJECT COUNT TO END OF RUN MSG.
000320*  11/03/87 DKO  WO-1273  CORRECTED LOW-SPOT SEARCH TO STOP AT
000330*  11/03/87 DKO  WO-1273  FIRST AVAILABLE SPOT, NOT FIRST OF TYPE.
000340*  02/18/89 DKO  WO-1355  WELCOME-BACK MESSAGE FOR RETURNING REG
000350*  02/18/89 DKO  WO-1355  NUMBERS (TICKET COUNT GREATER THAN 0).
000360*  09/09/91 MV   WO-1488  RAISED PARKING TABLE SIZE 250 TO 500
000370*  09/09/91 MV   WO-1488  SPOTS PER ATTENDANT REQUEST (LOT C ADD).
000380*  04/14/94 MV   WO-1612  RAISED TICKET TABLE SIZE FOR YEAR END
000390*  04/14/94 MV   WO-1612  VOLUME, 8000 TO 20000 TICKETS.
000400*  12/01/98 TR   Y2K-0007 TIMESTAMP FIELDS REVIEWED FOR YEAR 2000 -
000410*  12/01/98 TR   Y2K-0007 IN-TIME/OUT-TIME ALREADY CARRY A 4 DIGIT
000420*  12/01/98 TR   Y2K-0007 CENTURY, NO WINDOWING REQUIRED.  SIGNED
000430*  01/06/99 TR   Y2K-0007 OFF ON CENTURY COMPLIANCE THIS PROGRAM.
000440*  06/30/01 TR   WO-1744  ADDED REASON CODE TO REJECT MESSAGES.
000450*  08/15/03 JHH  WO-1801  REPORT FILE NOW OPENED HERE AND EXTENDED
000460*  08/15/03 JHH  WO-1801  BY SGB016 SO ENTRY REJECTS AND EXIT
000470*  08/15/03 JHH  WO-1801  DETAIL SHARE ONE PRINTED REPORT.
000480*  02/09/05 RFS  WO-1866  MOVED THE BLANK-REG CHECK AFTER THE
000490*  02/09/05 RFS  WO-1866  SPOT SEARCH SO A FULL LOT IS REPORTED
000500*  02/09/05 RFS  WO-1866  AHEAD OF A BLANK REG NUMBER, PER THE
000510*  02/09/05 RFS  WO-1866  ATTENDANT'S LOGGED REJECT ORDER.
000520*----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-370.
000560 OBJECT-COMPUTER. IBM-370.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS VEHICLE-TYPE-CLASS IS "C" "B"
000600     UPSI-0 IS SW-FORCE-REBUILD.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT PARKING-MASTER ASSIGN TO PARKFILE
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-PARK-STATUS.
000660     SELECT TICKET-MASTER ASSIGN TO TICKFILE
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-TICK-STATUS.
000690     SELECT ENTRY-TRANS ASSIGN TO ENTRYFILE
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-ENTR-STATUS.
000720     SELECT REPORT-OUT ASSIGN TO REPORT
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-RPT-STATUS.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780*----------------------------------------------------------------
000790*  PARKING-SPOT MASTER - ONE OCCURRENCE PER PHYSICAL SPOT.
000800*  FIXED 9 BYTE INTERCHANGE LAYOUT, NO SLACK FOR A TRAILING
000810*  FILLER.  LEAVE AS-IS WHEN MAINTAINING THIS PROGRAM.
000820*----------------------------------------------------------------
000830 FD  PARKING-MASTER
000840     LABEL RECORD IS STANDARD
000850     VALUE OF FILE-ID IS "PARKFILE".
000860 01  PARKING-REC.
000870     03  PARKING-NUMBER          PIC 9(4).
000880     03  PARKING-TYPE            PIC X(4).
000890     03  AVAILABLE-FLAG          PIC X(1).
000900         88  SPOT-IS-AVAILABLE       VALUE "Y".
000910         88  SPOT-IS-OCCUPIED        VALUE "N".
000920*----------------------------------------------------------------
000930*  TICKET MASTER - ONE OCCURRENCE PER TICKET EVER ISSUED.
000940*  60 BYTE LAYOUT - THE 60TH BYTE IS THE SHOP'S USUAL RESERVED
000950*  EXPANSION BYTE, FOLLOWING TICKET-TYPE.
000960*----------------------------------------------------------------
000970 FD  TICKET-MASTER
000980     LABEL RECORD IS STANDARD
000990     VALUE OF FILE-ID IS "TICKFILE".
001000 01  TICKET-REC.
001010     03  TICKET-ID               PIC 9(6).
001020     03  TICKET-PARKING-NUMBER   PIC 9(4).
001030     03  VEHICLE-REG-NUMBER      PIC X(10).
001040     03  PRICE                   PIC S9(5)V99.
001050     03  IN-TIME                 PIC 9(14).
001060     03  OUT-TIME                PIC 9(14).
001070     03  TICKET-TYPE             PIC X(4).
001080     03  FILLER                  PIC X(1).
001090*----------------------------------------------------------------
001100*  ENTRY TRANSACTION - ONE PER VEHICLE ARRIVAL, 28 BYTES.
001110*----------------------------------------------------------------
001120 FD  ENTRY-TRANS
001130     LABEL RECORD IS STANDARD
001140     VALUE OF FILE-ID IS "ENTRYFILE".
001150 01  ENTRY-TRAN-REC.
001160     03  ET-VEHICLE-REG-NUMBER   PIC X(10).
001170     03  ET-VEHICLE-TYPE         PIC X(4).
001180     03  ET-IN-TIME              PIC 9(14).
001190*----------------------------------------------------------------
001200*  PRICED-EXIT REPORT - SHARED WITH SGB016.  THIS STEP OPENS IT
001210*  OUTPUT AND WRITES THE ENTRY-REJECTS SECTION ONLY.
001220*----------------------------------------------------------------
001230 FD  REPORT-OUT
001240     LABEL RECORD IS STANDARD
001250     VALUE OF FILE-ID IS "REPORT".
001260 01  REPORT-LINE                 PIC X(132).
001270*
001280 WORKING-STORAGE SECTION.
001290*----------------------------------------------------------------
001300*  FILE STATUS AND RUN SWITCHES
001310*----------------------------------------------------------------
001320 77  WS-PARK-STATUS              PIC X(2)  VALUE "00".
001330 77  WS-TICK-STATUS              PIC X(2)  VALUE "00".
001340 77  WS-ENTR-STATUS              PIC X(2)  VALUE "00".
001350 77  WS-RPT-STATUS               PIC X(2)  VALUE "00".
001360 77  SW-FORCE-REBUILD            PIC 9(1)  VALUE ZERO.
001370 77  WS-ENTR-EOF                 PIC X(1)  VALUE "N".
001380     88  ENTRIES-DONE                VALUE "Y".
001390 77  MENS                        PIC X(60) VALUE SPACES.
001400 77  LIMPA                       PIC X(60) VALUE SPACES.
001410*----------------------------------------------------------------
001420*  VALID TYPE TABLE - VALUE TABLE REDEFINED AS AN ARRAY, THE
001430*  SAME IDIOM THIS SHOP USES FOR ITS COLOUR AND STATUS TABLES.
001440*----------------------------------------------------------------
001450 01  WS-VALID-TYPES.
001460     03  FILLER                  PIC X(4)  VALUE "CAR ".
001470     03  FILLER                  PIC X(4)  VALUE "BIKE".
001480 01  WS-VALID-TYPES-R REDEFINES WS-VALID-TYPES.
001490     03  WS-VALID-TYPE           PIC X(4)  OCCURS 2 TIMES.
001500 77  WS-TYPE-SUB                 PIC 9(2)  COMP VALUE ZERO.
001510 77  WS-TYPE-FOUND-SW            PIC X(1)  VALUE "N".
001520     88  TYPE-IS-VALID               VALUE "Y".
001530*----------------------------------------------------------------
001540*  REJECT/WELCOME MESSAGE BUILD AREA - A FLAT LINE WITH AN
001550*  ALTERNATE FIELD-BY-FIELD VIEW FOR COMPOSING THE TEXT.
001560*----------------------------------------------------------------
001570 01  WS-MSG-AREA                 PIC X(80) VALUE SPACES.
001580 01  WS-MSG-AREA-R REDEFINES WS-MSG-AREA.
001590     03  WS-MSG-PREFIX           PIC X(20).
001600     03  WS-MSG-REG              PIC X(10).
001610     03  WS-MSG-SUFFIX           PIC X(50).
001620*----------------------------------------------------------------
001630*  NEWLY ASSIGNED TICKET - ZERO-SUPPRESSED VIEW FOR TRACE
001640*  MESSAGES, BUILT THE SAME WAY THIS SHOP LAYS A DISPLAY
001650*  FIELD OVER ITS UNDERLYING RECORD ELSEWHERE IN THE SUITE.
001660*----------------------------------------------------------------
001670 01  WS-NEW-TICKET-NO            PIC 9(6)  VALUE ZERO.
001680 01  WS-NEW-TICKET-NO-R REDEFINES WS-NEW-TICKET-NO.
001690     03  WS-NEW-TICKET-DISPLAY   PIC ZZZZZ9.
001700*----------------------------------------------------------------
001710*  PARKING-SPOT TABLE - REPLACES THE INDEXED PARKING MASTER.
001720*----------------------------------------------------------------
001730 01  WS-PARKING-TABLE.
001740     03  WS-PARKING-COUNT        PIC 9(4)  COMP VALUE ZERO.
001750     03  WS-PARKING-ENTRY        OCCURS 500 TIMES                 WO-1488 
001760                                 INDEXED BY WS-PARKING-IDX.
001770         05  WS-PK-NUMBER        PIC 9(4).
001780         05  WS-PK-TYPE          PIC X(4).
001790         05  WS-PK-AVAIL         PIC X(1).
001800*----------------------------------------------------------------
001810*  TICKET TABLE - REPLACES THE INDEXED TICKET MASTER.
001820*----------------------------------------------------------------
001830 01  WS-TICKET-TABLE.
001840     03  WS-TICKET-COUNT         PIC 9(5)  COMP VALUE ZERO.
001850     03  WS-TICKET-ENTRY         OCCURS 20000 TIMES               WO-1612 
001860                                 INDEXED BY WS-TICKET-IDX.
001870         05  WS-TK-ID            PIC 9(6).
001880         05  WS-TK-PARK-NO       PIC 9(4).
001890         05  WS-TK-REG           PIC X(10).
001900         05  WS-TK-PRICE         PIC S9(5)V99.
001910         05  WS-TK-IN-TIME       PIC 9(14).
001920         05  WS-TK-OUT-TIME      PIC 9(14).
001930         05  WS-TK-TYPE          PIC X(4).
001940 77  WS-MAX-TICKET-ID            PIC 9(6)  COMP VALUE ZERO.
001950*----------------------------------------------------------------
001960*  MISCELLANEOUS COUNTERS AND SEARCH WORK FIELDS
001970*----------------------------------------------------------------
001980 77  WS-LOW-SPOT-IDX             PIC 9(4)  COMP VALUE ZERO.
001990 77  WS-CLIENT-TICKET-COUNT      PIC 9(5)  COMP VALUE ZERO.
002000 77  WS-ENTRY-COUNT              PIC 9(6)  COMP VALUE ZERO.
002010 77  WS-ACCEPT-COUNT             PIC 9(6)  COMP VALUE ZERO.
002020 77  WS-REJECT-COUNT             PIC 9(6)  COMP VALUE ZERO.
002030 77  WS-SUB                      PIC 9(5)  COMP VALUE ZERO.
002040 77  WS-REASON-CODE              PIC X(4)  VALUE SPACES.
002050*
002060 PROCEDURE DIVISION.
002070 0100-INICIO.
002080     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT
002090     PERFORM 0200-CARREGAR-PARKING THRU 0200-EXIT
002100     PERFORM 0300-CARREGAR-TICKET THRU 0300-EXIT
002110     PERFORM 0400-PROCESSAR-ENTRADAS THRU 0400-EXIT
002120         UNTIL ENTRIES-DONE
002130     PERFORM 0600-GRAVAR-PARKING THRU 0600-EXIT
002140     PERFORM 0700-GRAVAR-TICKET-MASTER THRU 0700-EXIT
002150     GO TO 0900-ROT-FIM.
002160*----------------------------------------------------------------
002170*  OPEN FILES
002180*----------------------------------------------------------------
002190 0110-ABRIR-ARQUIVOS.
002200     OPEN INPUT PARKING-MASTER.
002210     IF WS-PARK-STATUS NOT = "00"
002220         DISPLAY "SGB015 - CANNOT OPEN PARKFILE, STATUS " WS-PARK-STATUS
002230         GO TO 0900-ROT-FIM
002240     ELSE
002250         NEXT SENTENCE.
002260     OPEN INPUT TICKET-MASTER.
002270     IF WS-TICK-STATUS NOT = "00" AND WS-TICK-STATUS NOT = "05"
002280         DISPLAY "SGB015 - CANNOT OPEN TICKFILE, STATUS " WS-TICK-STATUS
002290         GO TO 0900-ROT-FIM
002300     ELSE
002310         NEXT SENTENCE.
002320     OPEN INPUT ENTRY-TRANS.
002330     IF WS-ENTR-STATUS NOT = "00" AND WS-ENTR-STATUS NOT = "05"
002340         DISPLAY "SGB015 - CANNOT OPEN ENTRYFILE, STATUS " WS-ENTR-STATUS
002350         GO TO 0900-ROT-FIM
002360     ELSE
002370         NEXT SENTENCE.
002380     OPEN OUTPUT REPORT-OUT.                                      WO-1801 
002390     IF WS-RPT-STATUS NOT = "00"
002400         DISPLAY "SGB015 - CANNOT OPEN REPORT, STATUS " WS-RPT-STATUS
002410         GO TO 0900-ROT-FIM
002420     ELSE
002430         NEXT SENTENCE.
002440 0110-EXIT.
002450     EXIT.
002460*----------------------------------------------------------------
002470*  LOAD THE PARKING-SPOT MASTER INTO A TABLE - SPOT SEARCH AND
002480*  AVAILABILITY UPDATE BECOME AN IN-MEMORY TABLE SCAN.
002490*----------------------------------------------------------------
002500 0200-CARREGAR-PARKING.
002510     MOVE ZERO TO WS-PARKING-COUNT.
002520 0210-CARREGAR-PARKING-LOOP.
002530     READ PARKING-MASTER
002540         AT END
002550         GO TO 0200-CARREGAR-PARKING-FIM.
002560     ADD 1 TO WS-PARKING-COUNT.
002570     SET WS-PARKING-IDX TO WS-PARKING-COUNT.
002580     MOVE PARKING-NUMBER TO WS-PK-NUMBER (WS-PARKING-IDX).
002590     MOVE PARKING-TYPE   TO WS-PK-TYPE   (WS-PARKING-IDX).
002600     MOVE AVAILABLE-FLAG TO WS-PK-AVAIL  (WS-PARKING-IDX).
002610     GO TO 0210-CARREGAR-PARKING-LOOP.
002620 0200-CARREGAR-PARKING-FIM.
002630     CLOSE PARKING-MASTER.
002640 0200-EXIT.
002650     EXIT.
002660*----------------------------------------------------------------
002670*  LOAD THE TICKET MASTER INTO A TABLE AND NOTE THE HIGHEST
002680*  TICKET-ID ISSUED SO FAR, FOR NEXT-NUMBER ASSIGNMENT BELOW.
002690*----------------------------------------------------------------
002700 0300-CARREGAR-TICKET.
002710     MOVE ZERO TO WS-TICKET-COUNT.
002720     MOVE ZERO TO WS-MAX-TICKET-ID.
002730 0310-CARREGAR-TICKET-LOOP.
002740     READ TICKET-MASTER
002750         AT END
002760         GO TO 0300-CARREGAR-TICKET-FIM.
002770     ADD 1 TO WS-TICKET-COUNT.
002780     SET WS-TICKET-IDX TO WS-TICKET-COUNT.
002790     MOVE TICKET-ID             TO WS-TK-ID       (WS-TICKET-IDX).
002800     MOVE TICKET-PARKING-NUMBER TO WS-TK-PARK-NO  (WS-TICKET-IDX).
002810     MOVE VEHICLE-REG-NUMBER    TO WS-TK-REG      (WS-TICKET-IDX).
002820     MOVE PRICE                 TO WS-TK-PRICE    (WS-TICKET-IDX).
002830     MOVE IN-TIME               TO WS-TK-IN-TIME  (WS-TICKET-IDX).
002840     MOVE OUT-TIME              TO WS-TK-OUT-TIME (WS-TICKET-IDX).
002850     MOVE TICKET-TYPE           TO WS-TK-TYPE     (WS-TICKET-IDX).
002860     IF TICKET-ID > WS-MAX-TICKET-ID
002870         MOVE TICKET-ID TO WS-MAX-TICKET-ID
002880     ELSE
002890         NEXT SENTENCE.
002900     GO TO 0310-CARREGAR-TICKET-LOOP.
002910 0300-CARREGAR-TICKET-FIM.
002920     CLOSE TICKET-MASTER.
002930 0300-EXIT.
002940     EXIT.
002950*----------------------------------------------------------------
002960*  MAIN ENTRY-TRANSACTION LOOP (WO-1142 ORIGINAL, WO-1355
002970*  ADDED THE WELCOME-BACK MESSAGE)
002980*----------------------------------------------------------------
002990 0400-PROCESSAR-ENTRADAS.
003000     READ ENTRY-TRANS
003010         AT END
003020         MOVE "Y" TO WS-ENTR-EOF
003030         GO TO 0400-EXIT.
003040     ADD 1 TO WS-ENTRY-COUNT.
003050     MOVE SPACES TO WS-REASON-CODE.
003060     PERFORM 0405-VALIDAR-TIPO THRU 0405-EXIT.
003070     IF NOT TYPE-IS-VALID
003080         MOVE "TYPE" TO WS-REASON-CODE
003090         PERFORM 0440-REJEITAR-ENTRADA THRU 0440-EXIT
003100         GO TO 0400-EXIT
003110     ELSE
003120         NEXT SENTENCE.
003130     PERFORM 0410-LOCALIZAR-VAGA THRU 0410-EXIT.
003140     IF WS-LOW-SPOT-IDX = ZERO
003150         MOVE "FULL" TO WS-REASON-CODE
003160         PERFORM 0440-REJEITAR-ENTRADA THRU 0440-EXIT
003170         GO TO 0400-EXIT
003180     ELSE
003190         NEXT SENTENCE.
003200     IF ET-VEHICLE-REG-NUMBER = SPACES
003210         MOVE "REGN" TO WS-REASON-CODE
003220         PERFORM 0440-REJEITAR-ENTRADA THRU 0440-EXIT
003230         GO TO 0400-EXIT
003240     ELSE
003250         NEXT SENTENCE.
003260     PERFORM 0420-CONTAR-TICKETS-CLIENTE THRU 0420-EXIT.
003270     IF WS-CLIENT-TICKET-COUNT > ZERO
003280         MOVE "WELCOME BACK -      " TO WS-MSG-PREFIX             WO-1355 
003290         MOVE ET-VEHICLE-REG-NUMBER TO WS-MSG-REG
003300         MOVE " RETURNING CUSTOMER, ENTRY NOTED" TO WS-MSG-SUFFIX
003310         DISPLAY WS-MSG-AREA
003320     ELSE
003330         NEXT SENTENCE.
003340     MOVE "N" TO WS-PK-AVAIL (WS-LOW-SPOT-IDX).
003350     PERFORM 0430-GRAVAR-TICKET THRU 0430-EXIT.
003360     ADD 1 TO WS-ACCEPT-COUNT.
003370 0400-EXIT.
003380     EXIT.
003390*----------------------------------------------------------------
003400*  VALIDATE VEHICLE TYPE AGAINST THE VALID-TYPES TABLE
003410*----------------------------------------------------------------
003420 0405-VALIDAR-TIPO.
003430     MOVE "N" TO WS-TYPE-FOUND-SW.
003440     MOVE 1 TO WS-TYPE-SUB.
003450 0405-LOOP.
003460     IF WS-TYPE-SUB > 2
003470         GO TO 0405-EXIT
003480     ELSE
003490         NEXT SENTENCE.
003500     IF ET-VEHICLE-TYPE = WS-VALID-TYPE (WS-TYPE-SUB)
003510         MOVE "Y" TO WS-TYPE-FOUND-SW
003520         GO TO 0405-EXIT
003530     ELSE
003540         NEXT SENTENCE.
003550     ADD 1 TO WS-TYPE-SUB.
003560     GO TO 0405-LOOP.
003570 0405-EXIT.
003580     EXIT.
003590*----------------------------------------------------------------
003600*  LOCATE LOWEST NUMBERED AVAILABLE SPOT OF THE REQUESTED TYPE
003610*  (WO-1273 - MUST STOP AT THE FIRST MATCH, TABLE IS LOADED IN
003620*  PARKFILE ORDER WHICH IS NUMBER ORDER).
003630*----------------------------------------------------------------
003640 0410-LOCALIZAR-VAGA.
003650     MOVE ZERO TO WS-LOW-SPOT-IDX.
003660     MOVE 1 TO WS-SUB.
003670 0410-LOOP.
003680     IF WS-SUB > WS-PARKING-COUNT
003690         GO TO 0410-EXIT
003700     ELSE
003710         NEXT SENTENCE.
003720     IF WS-PK-TYPE (WS-SUB) = ET-VEHICLE-TYPE AND
003730         WS-PK-AVAIL (WS-SUB) = "Y"
003740         SET WS-PARKING-IDX TO WS-SUB
003750         MOVE WS-SUB TO WS-LOW-SPOT-IDX
003760         GO TO 0410-EXIT                                          WO-1273 
003770     ELSE
003780         NEXT SENTENCE.
003790     ADD 1 TO WS-SUB.
003800     GO TO 0410-LOOP.
003810 0410-EXIT.
003820     EXIT.
003830*----------------------------------------------------------------
003840*  COUNT EXISTING TICKETS FOR THE REGISTRATION NUMBER
003850*----------------------------------------------------------------
003860 0420-CONTAR-TICKETS-CLIENTE.
003870     MOVE ZERO TO WS-CLIENT-TICKET-COUNT.
003880     MOVE 1 TO WS-SUB.
003890 0420-LOOP.
003900     IF WS-SUB > WS-TICKET-COUNT
003910         GO TO 0420-EXIT
003920     ELSE
003930         NEXT SENTENCE.
003940     IF WS-TK-REG (WS-SUB) = ET-VEHICLE-REG-NUMBER
003950         ADD 1 TO WS-CLIENT-TICKET-COUNT
003960     ELSE
003970         NEXT SENTENCE.
003980     ADD 1 TO WS-SUB.
003990     GO TO 0420-LOOP.
004000 0420-EXIT.
004010     EXIT.
004020*----------------------------------------------------------------
004030*  APPEND THE NEW TICKET TO THE TABLE AND ASSIGN ITS NUMBER
004040*----------------------------------------------------------------
004050 0430-GRAVAR-TICKET.
004060     ADD 1 TO WS-MAX-TICKET-ID.
004070     ADD 1 TO WS-TICKET-COUNT.
004080     SET WS-TICKET-IDX TO WS-TICKET-COUNT.
004090     MOVE WS-MAX-TICKET-ID TO WS-TK-ID (WS-TICKET-IDX).
004100     MOVE WS-PK-NUMBER (WS-LOW-SPOT-IDX) TO WS-TK-PARK-NO (WS-TICKET-IDX).
004110     MOVE ET-VEHICLE-REG-NUMBER TO WS-TK-REG (WS-TICKET-IDX).
004120     MOVE ZERO TO WS-TK-PRICE (WS-TICKET-IDX).
004130     MOVE ET-IN-TIME TO WS-TK-IN-TIME (WS-TICKET-IDX).
004140     MOVE ZERO TO WS-TK-OUT-TIME (WS-TICKET-IDX).
004150     MOVE ET-VEHICLE-TYPE TO WS-TK-TYPE (WS-TICKET-IDX).
004160     MOVE WS-MAX-TICKET-ID TO WS-NEW-TICKET-NO.
004170 0430-EXIT.
004180     EXIT.
004190*----------------------------------------------------------------
004200*  REJECT AN ENTRY TRANSACTION (WO-1744 ADDED THE REASON CODE)
004210*----------------------------------------------------------------
004220 0440-REJEITAR-ENTRADA.
004230     ADD 1 TO WS-REJECT-COUNT.
004240     MOVE "ENTRY REJECT        " TO WS-MSG-PREFIX.
004250     MOVE ET-VEHICLE-REG-NUMBER TO WS-MSG-REG.
004260     MOVE SPACES TO WS-MSG-SUFFIX.
004270     STRING "REASON=" WS-REASON-CODE DELIMITED BY SIZE
004280         INTO WS-MSG-SUFFIX.                                      WO-1744 
004290     MOVE WS-MSG-AREA TO REPORT-LINE.
004300     WRITE REPORT-LINE.
004310 0440-EXIT.
004320     EXIT.
004330*----------------------------------------------------------------
004340*  REWRITE THE PARKING-SPOT MASTER FROM THE UPDATED TABLE
004350*----------------------------------------------------------------
004360 0600-GRAVAR-PARKING.
004370     OPEN OUTPUT PARKING-MASTER.
004380     MOVE 1 TO WS-SUB.
004390 0600-LOOP.
004400     IF WS-SUB > WS-PARKING-COUNT
004410         GO TO 0600-FIM
004420     ELSE
004430         NEXT SENTENCE.
004440     MOVE WS-PK-NUMBER (WS-SUB) TO PARKING-NUMBER.
004450     MOVE WS-PK-TYPE   (WS-SUB) TO PARKING-TYPE.
004460     MOVE WS-PK-AVAIL  (WS-SUB) TO AVAILABLE-FLAG.
004470     WRITE PARKING-REC.
004480     ADD 1 TO WS-SUB.
004490     GO TO 0600-LOOP.
004500 0600-FIM.
004510     CLOSE PARKING-MASTER.
004520 0600-EXIT.
004530     EXIT.
004540*----------------------------------------------------------------
004550*  REWRITE THE TICKET MASTER FROM THE UPDATED TABLE
004560*----------------------------------------------------------------
004570 0700-GRAVAR-TICKET-MASTER.
004580     OPEN OUTPUT TICKET-MASTER.
004590     MOVE 1 TO WS-SUB.
004600 0700-LOOP.
004610     IF WS-SUB > WS-TICKET-COUNT
004620         GO TO 0700-FIM
004630     ELSE
004640         NEXT SENTENCE.
004650     MOVE WS-TK-ID       (WS-SUB) TO TICKET-ID.
004660     MOVE WS-TK-PARK-NO  (WS-SUB) TO TICKET-PARKING-NUMBER.
004670     MOVE WS-TK-REG      (WS-SUB) TO VEHICLE-REG-NUMBER.
004680     MOVE WS-TK-PRICE    (WS-SUB) TO PRICE.
004690     MOVE WS-TK-IN-TIME  (WS-SUB) TO IN-TIME.
004700     MOVE WS-TK-OUT-TIME (WS-SUB) TO OUT-TIME.
004710     MOVE WS-TK-TYPE     (WS-SUB) TO TICKET-TYPE.
004720     MOVE SPACE TO FILLER IN TICKET-REC.
004730     WRITE TICKET-REC.
004740     ADD 1 TO WS-SUB.
004750     GO TO 0700-LOOP.
004760 0700-FIM.
004770     CLOSE TICKET-MASTER.
004780 0700-EXIT.
004790     EXIT.
004800*----------------------------------------------------------------
004810*  END OF RUN
004820*----------------------------------------------------------------
004830 0900-ROT-FIM.
004840     CLOSE REPORT-OUT.
004850     DISPLAY "SGB015 - ENTRY RUN COMPLETE".
004860     DISPLAY "SGB015 - TRANSACTIONS READ     " WS-ENTRY-COUNT.
004870     DISPLAY "SGB015 - TICKETS ISSUED        " WS-ACCEPT-COUNT.
004880     DISPLAY "SGB015 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.
004890     STOP RUN.
