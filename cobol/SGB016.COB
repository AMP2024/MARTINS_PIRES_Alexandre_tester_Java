000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. SGB016.                                                      
000120 AUTHOR. D. K. OTERO.                                                     
000130 INSTALLATION. CIVIC PARKING AUTHORITY - DATA PROCESSING DIV.             
000140 DATE-WRITTEN. 04/02/86.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. INTERNAL USE ONLY - EDP DIVISION DISTRIBUTION.                 
000170*----------------------------------------------------------------         
000180*  SGB016 - PARK'IT VEHICLE EXIT AND BILLING BATCH                        
000190*           (JOB STEP2 OF PARKRUN, RUNS AFTER SGB015)                     
000200*----------------------------------------------------------------         
000210*  READS THE EXIT TRANSACTION FILE AND, FOR EACH DEPARTING                
000220*  VEHICLE, LOCATES ITS OPEN TICKET, PRICES THE STAY, RELEASES            
000230*  THE PARKING SPOT AND CLOSES THE TICKET.  THE PARKING-SPOT AND          
000240*  TICKET MASTERS PRODUCED BY SGB015 ARE RELOADED, UPDATED IN             
000250*  MEMORY AND REWRITTEN AT END OF RUN.  THE PRICED-EXIT REPORT            
000260*  OPENED BY SGB015 IS EXTENDED HERE WITH DETAIL LINES AND                
000270*  END-OF-RUN TOTALS.                                                     
000280*----------------------------------------------------------------         
000290*  CHANGE LOG                                                             
000300*----------------------------------------------------------------         
000310*  04/02/86 DKO  WO-1143  INITIAL RELEASE - COMPANION TO SGB015,          
000320*  04/02/86 DKO  WO-1143  REPLACES MANUAL RATE CARD LOOKUP.               
000330*  07/22/86 DKO  WO-1191  ADDED REJECT LINE FOR UNMATCHED EXIT.           
000340*  11/03/87 DKO  WO-1274  STOPPED CHARGING FOR STAYS UNDER A              
000350*  11/03/87 DKO  WO-1274  HALF HOUR PER ATTENDANT COMPLAINTS.             
000360*  02/18/89 DKO  WO-1356  5 PERCENT DISCOUNT FOR RETURNING REG            
000370*  02/18/89 DKO  WO-1356  NUMBERS, MATCHES SGB015 WELCOME MSG.            
000380*  06/05/90 MV   WO-1417  CORRECTED LEAP YEAR DIVIDE CHAIN - SEE          
000390*  06/05/90 MV   WO-1417  BISSEXTO PARAGRAPHS, YEAR 2000 WAS              
000400*  06/05/90 MV   WO-1417  MISCLASSIFIED AS NOT A LEAP YEAR.               
000410*  09/09/91 MV   WO-1489  RAISED PARKING TABLE SIZE TO MATCH              
000420*  09/09/91 MV   WO-1489  SGB015, LOT C ADD.                              
000430*  04/14/94 MV   WO-1613  RAISED TICKET TABLE SIZE TO MATCH               
000440*  04/14/94 MV   WO-1613  SGB015, YEAR END VOLUME.                        
000450*  12/01/98 TR   Y2K-0008 CENTURY DIGITS REVIEWED THROUGHOUT THE          
000460*  12/01/98 TR   Y2K-0008 DATE SERIAL ARITHMETIC BELOW - DIV100/          
000470*  12/01/98 TR   Y2K-0008 DIV400 CHAIN ALREADY HANDLES YEAR 2000          
000480*  01/06/99 TR   Y2K-0008 CORRECTLY.  SIGNED OFF ON THIS PROGRAM.         
000490*  06/30/01 TR   WO-1745  ADDED REASON CODE TO EXIT REJECTS TO            
000500*  06/30/01 TR   WO-1745  MATCH SGB015 REJECT FORMAT.                     
000510*  08/15/03 JHH  WO-1802  REPORT NOW OPENED EXTEND SO EXIT DETAIL         
000520*  08/15/03 JHH  WO-1802  FOLLOWS SGB015'S ENTRY REJECTS IN ONE           
000530*  08/15/03 JHH  WO-1802  PRINTED REPORT.  ADDED TOTALS SECTION.          
000540*  02/09/05 RFS  WO-1867  AUDITOR ASKED FOR SPOT NUMBER AND A             
000550*  02/09/05 RFS  WO-1867  DISCOUNT FLAG ON EACH DETAIL LINE, PLUS         
000560*  02/09/05 RFS  WO-1867  COUNTS OF FREE AND DISCOUNTED EXITS AND         
000570*  02/09/05 RFS  WO-1867  A GRAND TOTAL REVENUE LINE.  ALSO               
000580*  02/09/05 RFS  WO-1867  REJECTS AN EXIT WHOSE TIMESTAMP IS              
000590*  02/09/05 RFS  WO-1867  BEFORE THE TICKET'S IN-TIME (REASON             
000600*  02/09/05 RFS  WO-1867  BADT) AND AN EXIT WHOSE TICKET TYPE HAS         
000610*  02/09/05 RFS  WO-1867  NO MATCHING RATE TABLE ENTRY (REASON            
000620*  02/09/05 RFS  WO-1867  RATE) INSTEAD OF RUNNING PAST THE TABLE.        
000630*----------------------------------------------------------------         
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SOURCE-COMPUTER. IBM-370.                                                
000670 OBJECT-COMPUTER. IBM-370.                                                
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM                                                   
000700     CLASS VEHICLE-TYPE-CLASS IS "C" "B"                                  
000710     UPSI-0 IS SW-FORCE-REBUILD.                                          
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT PARKING-MASTER ASSIGN TO PARKFILE                             
000750         ORGANIZATION IS LINE SEQUENTIAL                                  
000760         FILE STATUS IS WS-PARK-STATUS.                                   
000770     SELECT TICKET-MASTER ASSIGN TO TICKFILE                              
000780         ORGANIZATION IS LINE SEQUENTIAL                                  
000790         FILE STATUS IS WS-TICK-STATUS.                                   
000800     SELECT EXIT-TRANS ASSIGN TO EXITFILE                                 
000810         ORGANIZATION IS LINE SEQUENTIAL                                  
000820         FILE STATUS IS WS-EXIT-STATUS.                                   
000830     SELECT REPORT-OUT ASSIGN TO REPORT                                   
000840         ORGANIZATION IS LINE SEQUENTIAL                                  
000850         FILE STATUS IS WS-RPT-STATUS.                                    
000860*                                                                         
000870 DATA DIVISION.                                                           
000880 FILE SECTION.                                                            
000890*----------------------------------------------------------------         
000900*  PARKING-SPOT MASTER - SAME 9 BYTE LAYOUT WRITTEN BY SGB015.            
000910*----------------------------------------------------------------         
000920 FD  PARKING-MASTER                                                       
000930     LABEL RECORD IS STANDARD                                             
000940     VALUE OF FILE-ID IS "PARKFILE".                                      
000950 01  PARKING-REC.                                                         
000960     03  PARKING-NUMBER          PIC 9(4).                                
000970     03  PARKING-TYPE            PIC X(4).                                
000980     03  AVAILABLE-FLAG          PIC X(1).                                
000990         88  SPOT-IS-AVAILABLE       VALUE "Y".                           
001000         88  SPOT-IS-OCCUPIED        VALUE "N".                           
001010*----------------------------------------------------------------         
001020*  TICKET MASTER - SAME 60 BYTE LAYOUT WRITTEN BY SGB015.                 
001030*----------------------------------------------------------------         
001040 FD  TICKET-MASTER                                                        
001050     LABEL RECORD IS STANDARD                                             
001060     VALUE OF FILE-ID IS "TICKFILE".                                      
001070 01  TICKET-REC.                                                          
001080     03  TICKET-ID               PIC 9(6).                                
001090     03  TICKET-PARKING-NUMBER   PIC 9(4).                                
001100     03  VEHICLE-REG-NUMBER      PIC X(10).                               
001110     03  PRICE                   PIC S9(5)V99.                            
001120     03  IN-TIME                 PIC 9(14).                               
001130     03  OUT-TIME                PIC 9(14).                               
001140     03  TICKET-TYPE             PIC X(4).                                
001150     03  FILLER                  PIC X(1).                                
001160*----------------------------------------------------------------         
001170*  EXIT TRANSACTION - ONE PER VEHICLE DEPARTURE, 24 BYTES.                
001180*----------------------------------------------------------------         
001190 FD  EXIT-TRANS                                                           
001200     LABEL RECORD IS STANDARD                                             
001210     VALUE OF FILE-ID IS "EXITFILE".                                      
001220 01  EXIT-TRAN-REC.                                                       
001230     03  XT-VEHICLE-REG-NUMBER   PIC X(10).                               
001240     03  XT-OUT-TIME             PIC 9(14).                               
001250*----------------------------------------------------------------         
001260*  PRICED-EXIT REPORT - SHARED WITH SGB015, OPENED EXTEND HERE            
001270*  SO THIS STEP'S DETAIL AND TOTALS FOLLOW THE ENTRY REJECTS.             
001280*----------------------------------------------------------------         
001290 FD  REPORT-OUT                                                           
001300     LABEL RECORD IS STANDARD                                             
001310     VALUE OF FILE-ID IS "REPORT".                                        
001320 01  REPORT-LINE                 PIC X(132).                              
001330*                                                                         
001340 WORKING-STORAGE SECTION.                                                 
001350*----------------------------------------------------------------         
001360*  FILE STATUS AND RUN SWITCHES                                           
001370*----------------------------------------------------------------         
001380 77  WS-PARK-STATUS              PIC X(2)  VALUE "00".                    
001390 77  WS-TICK-STATUS              PIC X(2)  VALUE "00".                    
001400 77  WS-EXIT-STATUS              PIC X(2)  VALUE "00".                    
001410 77  WS-RPT-STATUS               PIC X(2)  VALUE "00".                    
001420 77  SW-FORCE-REBUILD            PIC 9(1)  VALUE ZERO.                    
001430 77  WS-EXIT-EOF                 PIC X(1)  VALUE "N".                     
001440     88  EXITS-DONE                  VALUE "Y".                           
001450 77  WS-TICKET-FOUND-SW          PIC X(1)  VALUE "N".                     
001460     88  TICKET-WAS-FOUND            VALUE "Y".                           
001470*----------------------------------------------------------------         
001480*  RATE TABLE - VALUE TABLE REDEFINED AS AN ARRAY, SAME IDIOM             
001490*  THIS SHOP USES FOR ITS COLOUR AND STATUS TABLES.                       
001500*----------------------------------------------------------------         
001510 01  WS-RATE-TABLE.                                                       
001520     03  FILLER                  PIC X(4)    VALUE "CAR ".                
001530     03  FILLER                  PIC 9(3)V99 VALUE 001.50.                
001540     03  FILLER                  PIC X(4)    VALUE "BIKE".                
001550     03  FILLER                  PIC 9(3)V99 VALUE 001.00.                
001560 01  WS-RATE-TABLE-R REDEFINES WS-RATE-TABLE.                             
001570     03  WS-RATE-ENTRY           OCCURS 2 TIMES.                          
001580         05  WS-RATE-TYPE        PIC X(4).                                
001590         05  WS-RATE-AMOUNT      PIC 9(3)V99.                             
001600 77  WS-RATE-IDX                 PIC 9(2)  COMP VALUE ZERO.               
001610 77  WS-RATE-FOUND-SW            PIC X(1)  VALUE "N".                     
001620     88  RATE-WAS-FOUND              VALUE "Y".                           
001630*----------------------------------------------------------------         
001640*  TIMESTAMP BREAKOUT AREA - ONE 14 DIGIT FIELD WITH AN                   
001650*  ALTERNATE FIELD-BY-FIELD VIEW, REUSED FOR BOTH THE IN-TIME             
001660*  AND THE OUT-TIME OF THE TICKET BEING PRICED.                           
001670*----------------------------------------------------------------         
001680 01  WS-TIME-BREAKOUT.                                                    
001690     03  WS-TB-RAW               PIC 9(14).                               
001700 01  WS-TIME-BREAKOUT-R REDEFINES WS-TIME-BREAKOUT.                       
001710     03  WS-TB-YEAR              PIC 9(4).                                
001720     03  WS-TB-MONTH             PIC 9(2).                                
001730     03  WS-TB-DAY               PIC 9(2).                                
001740     03  WS-TB-HOUR              PIC 9(2).                                
001750     03  WS-TB-MINUTE            PIC 9(2).                                
001760     03  WS-TB-SECOND            PIC 9(2).                                
001770*----------------------------------------------------------------         
001780*  CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON LEAP YEAR, USED BY             
001790*  THE ELAPSED HOURS ROUTINE BELOW.                                       
001800*----------------------------------------------------------------         
001810 01  WS-CUM-DAYS-TABLE.                                                   
001820     03  FILLER                  PIC 9(3)  VALUE 000.                     
001830     03  FILLER                  PIC 9(3)  VALUE 031.                     
001840     03  FILLER                  PIC 9(3)  VALUE 059.                     
001850     03  FILLER                  PIC 9(3)  VALUE 090.                     
001860     03  FILLER                  PIC 9(3)  VALUE 120.                     
001870     03  FILLER                  PIC 9(3)  VALUE 151.                     
001880     03  FILLER                  PIC 9(3)  VALUE 181.                     
001890     03  FILLER                  PIC 9(3)  VALUE 212.                     
001900     03  FILLER                  PIC 9(3)  VALUE 243.                     
001910     03  FILLER                  PIC 9(3)  VALUE 273.                     
001920     03  FILLER                  PIC 9(3)  VALUE 304.                     
001930     03  FILLER                  PIC 9(3)  VALUE 334.                     
001940 01  WS-CUM-DAYS-TABLE-R REDEFINES WS-CUM-DAYS-TABLE.                     
001950     03  WS-CUM-DAYS             PIC 9(3)  OCCURS 12 TIMES.               
001960 77  WS-CUM-IDX                  PIC 9(2)  COMP VALUE ZERO.               
001970*----------------------------------------------------------------         
001980*  REJECT MESSAGE BUILD AREA - SAME LAYOUT AS SGB015's.                   
001990*----------------------------------------------------------------         
002000 01  WS-MSG-AREA                 PIC X(80) VALUE SPACES.                  
002010 01  WS-MSG-AREA-R REDEFINES WS-MSG-AREA.                                 
002020     03  WS-MSG-PREFIX           PIC X(20).                               
002030     03  WS-MSG-REG              PIC X(10).                               
002040     03  WS-MSG-SUFFIX           PIC X(50).                               
002050*----------------------------------------------------------------         
002060*  DAY-SERIAL AND ELAPSED-TIME WORK FIELDS (NO INTRINSIC                  
002070*  FUNCTIONS ARE AVAILABLE ON THIS COMPILER - SERIAL DAY NUMBER           
002080*  IS BUILT BY HAND, REUSING THE SAME LEAP YEAR DIVIDE CHAIN              
002090*  THIS SHOP USES ELSEWHERE TO VALIDATE A FEBRUARY DATE).                 
002100*----------------------------------------------------------------         
002110 77  WS-CALC-YEAR                PIC 9(4)  VALUE ZERO.                    
002120 77  WS-CALC-MONTH                PIC 9(2) VALUE ZERO.                    
002130 77  WS-CALC-DAY                 PIC 9(2)  VALUE ZERO.                    
002140 77  WS-CALC-DOY                 PIC 9(3)  VALUE ZERO.                    
002150 77  WS-CALC-PRIOR-YEAR           PIC 9(4) VALUE ZERO.                    
002160 77  WS-CALC-RESTO                PIC 9(4) COMP VALUE ZERO.               
002170 77  WS-CALC-D4                  PIC 9(4)  COMP VALUE ZERO.               
002180 77  WS-CALC-D100                PIC 9(4)  COMP VALUE ZERO.               
002190 77  WS-CALC-D400                PIC 9(4)  COMP VALUE ZERO.               
002200 77  WS-CALC-LEAP-DAYS            PIC 9(4) COMP VALUE ZERO.               
002210 77  WS-CALC-IS-LEAP              PIC X(1) VALUE "N".                     
002220     88  YEAR-IS-LEAP                 VALUE "Y".                          
002230 77  WS-CALC-SERIAL               PIC 9(7) COMP VALUE ZERO.               
002240 77  WS-SERIAL-IN                 PIC 9(7) COMP VALUE ZERO.               
002250 77  WS-SERIAL-OUT                PIC 9(7) COMP VALUE ZERO.               
002260 77  WS-DIFF-DAYS                 PIC S9(7) COMP VALUE ZERO.              
002270 77  WS-CALC-SECONDS-OF-DAY       PIC 9(5) COMP VALUE ZERO.               
002280 77  WS-SECONDS-IN                PIC 9(5) COMP VALUE ZERO.               
002290 77  WS-SECONDS-OUT                PIC 9(5) COMP VALUE ZERO.              
002300 77  WS-TOTAL-SECONDS              PIC S9(10) COMP VALUE ZERO.            
002310 77  WS-HOURS                      PIC 9(5)V9999 VALUE ZERO.              
002320 77  WS-HOURS-DISPLAY              PIC 9(3)V99 VALUE ZERO.        WO-1867 
002330 77  WS-PRICE-CALC                 PIC 9(7)V9999 VALUE ZERO.              
002340 77  WS-PRICE-FINAL                PIC S9(5)V99  VALUE ZERO.              
002350 77  WS-DISCOUNT-FACTOR            PIC 9V9999 VALUE 0.9500.               
002360*----------------------------------------------------------------         
002370*  PARKING-SPOT TABLE - REPLACES THE INDEXED PARKING MASTER.              
002380 01  WS-PARKING-TABLE.                                                    
002390     03  WS-PARKING-COUNT        PIC 9(4)  COMP VALUE ZERO.               
002400     03  WS-PARKING-ENTRY        OCCURS 500 TIMES                 WO-1489 
002410                                 INDEXED BY WS-PARKING-IDX.               
002420         05  WS-PK-NUMBER        PIC 9(4).                                
002430         05  WS-PK-TYPE          PIC X(4).                                
002440         05  WS-PK-AVAIL         PIC X(1).                                
002450*----------------------------------------------------------------         
002460*  TICKET TABLE - REPLACES THE INDEXED TICKET MASTER.                     
002470 01  WS-TICKET-TABLE.                                                     
002480     03  WS-TICKET-COUNT         PIC 9(5)  COMP VALUE ZERO.               
002490     03  WS-TICKET-ENTRY         OCCURS 20000 TIMES               WO-1613 
002500                                 INDEXED BY WS-TICKET-IDX.                
002510         05  WS-TK-ID            PIC 9(6).                                
002520         05  WS-TK-PARK-NO       PIC 9(4).                                
002530         05  WS-TK-REG           PIC X(10).                               
002540         05  WS-TK-PRICE         PIC S9(5)V99.                            
002550         05  WS-TK-IN-TIME       PIC 9(14).                               
002560         05  WS-TK-OUT-TIME      PIC 9(14).                               
002570         05  WS-TK-TYPE          PIC X(4).                                
002580*----------------------------------------------------------------         
002590*  PRICED-EXIT DETAIL LINE - 132 BYTE REPORT RECORD, AMPLE                
002600*  SLACK FOR ORDINARY COLUMN-SPACING FILLER.                              
002610*----------------------------------------------------------------         
002620 01  WS-DETAIL-LINE.                                                      
002630     03  FILLER                  PIC X(1)  VALUE SPACE.                   
002640     03  DL-TICKET-ID            PIC 9(6).                                
002650     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002660     03  DL-SPOT                  PIC 9(4).                               
002670     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002680     03  DL-REG-NUMBER           PIC X(10).                               
002690     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002700     03  DL-TYPE                 PIC X(4).                                
002710     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002720     03  DL-IN-TIME               PIC 9(14).                              
002730     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002740     03  DL-OUT-TIME              PIC 9(14).                              
002750     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002760     03  DL-HOURS                 PIC ZZ9.99.                             
002770     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002780     03  DL-DISC                  PIC X(1).                               
002790     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002800     03  DL-PRICE                 PIC ZZ,ZZ9.99.                          
002810     03  FILLER                  PIC X(47) VALUE SPACES.                  
002820*----------------------------------------------------------------         
002830*  END-OF-RUN TOTALS LINE - WRITTEN ONCE PER VEHICLE TYPE AND             
002840*  ONCE FOR THE GRAND TOTAL.                                              
002850*----------------------------------------------------------------         
002860 01  WS-TOTAL-LINE.                                                       
002870     03  FILLER                  PIC X(1)  VALUE SPACE.                   
002880     03  TL-LABEL                 PIC X(20).                              
002890     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002900     03  TL-COUNT                 PIC ZZZZZ9.                             
002910     03  FILLER                  PIC X(2)  VALUE SPACES.                  
002920     03  TL-AMOUNT                 PIC ZZZZZZ9.99.                        
002930     03  FILLER                  PIC X(91) VALUE SPACES.                  
002940*----------------------------------------------------------------         
002950*  MISCELLANEOUS COUNTERS AND SEARCH WORK FIELDS                          
002960*----------------------------------------------------------------         
002970 77  WS-SUB                      PIC 9(5)  COMP VALUE ZERO.               
002980 77  WS-FOUND-IDX                PIC 9(5)  COMP VALUE ZERO.               
002990 77  WS-BEST-IN-TIME              PIC 9(14) VALUE ZERO.                   
003000 77  WS-CLIENT-TICKET-COUNT       PIC 9(5) COMP VALUE ZERO.               
003010 77  WS-EXIT-COUNT                PIC 9(6) COMP VALUE ZERO.               
003020 77  WS-PRICED-COUNT              PIC 9(6) COMP VALUE ZERO.               
003030 77  WS-REJECT-COUNT              PIC 9(6) COMP VALUE ZERO.               
003040 77  WS-REASON-CODE               PIC X(4) VALUE SPACES.                  
003050 77  WS-FREE-COUNT                PIC 9(6) COMP VALUE ZERO.               
003060 77  WS-DISCOUNT-COUNT            PIC 9(6) COMP VALUE ZERO.               
003070 77  WS-DISC-FLAG                 PIC X(1) VALUE "N".                     
003080 77  WS-TOTAL-CAR-COUNT            PIC 9(6) COMP VALUE ZERO.              
003090 77  WS-TOTAL-CAR-AMOUNT           PIC S9(7)V99 VALUE ZERO.               
003100 77  WS-TOTAL-BIKE-COUNT           PIC 9(6) COMP VALUE ZERO.              
003110 77  WS-TOTAL-BIKE-AMOUNT          PIC S9(7)V99 VALUE ZERO.               
003120 77  WS-TOTAL-REVENUE              PIC S9(8)V99 VALUE ZERO.               
003130*                                                                         
003140 PROCEDURE DIVISION.                                                      
003150 0100-INICIO.                                                             
003160     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT                           
003170     PERFORM 0200-CARREGAR-PARKING THRU 0200-EXIT                         
003180     PERFORM 0300-CARREGAR-TICKET THRU 0300-EXIT                          
003190     PERFORM 0400-PROCESSAR-SAIDAS THRU 0400-EXIT                         
003200         UNTIL EXITS-DONE                                                 
003210     PERFORM 0500-GRAVAR-TOTAIS THRU 0500-EXIT                            
003220     PERFORM 0600-GRAVAR-PARKING THRU 0600-EXIT                           
003230     PERFORM 0700-GRAVAR-TICKET-MASTER THRU 0700-EXIT                     
003240     GO TO 0900-ROT-FIM.                                                  
003250*----------------------------------------------------------------         
003260*  OPEN FILES - REPORT IS EXTENDED, NOT OPENED FRESH, SO THE              
003270*  EXIT DETAIL FOLLOWS SGB015'S ENTRY REJECTS.                            
003280*----------------------------------------------------------------         
003290 0110-ABRIR-ARQUIVOS.                                                     
003300     OPEN INPUT PARKING-MASTER.                                           
003310     IF WS-PARK-STATUS NOT = "00"                                         
003320         DISPLAY "SGB016 - CANNOT OPEN PARKFILE, STATUS "                 
003330             WS-PARK-STATUS.                                              
003340         GO TO 0900-ROT-FIM                                               
003350     ELSE                                                                 
003360         NEXT SENTENCE.                                                   
003370     OPEN INPUT TICKET-MASTER.                                            
003380     IF WS-TICK-STATUS NOT = "00" AND WS-TICK-STATUS NOT = "05"           
003390         DISPLAY "SGB016 - CANNOT OPEN TICKFILE, STATUS "                 
003400             WS-TICK-STATUS.                                              
003410         GO TO 0900-ROT-FIM                                               
003420     ELSE                                                                 
003430         NEXT SENTENCE.                                                   
003440     OPEN INPUT EXIT-TRANS.                                               
003450     IF WS-EXIT-STATUS NOT = "00" AND WS-EXIT-STATUS NOT = "05"           
003460         DISPLAY "SGB016 - CANNOT OPEN EXITFILE, STATUS "                 
003470             WS-EXIT-STATUS.                                              
003480         GO TO 0900-ROT-FIM                                               
003490     ELSE                                                                 
003500         NEXT SENTENCE.                                                   
003510     OPEN EXTEND REPORT-OUT.                                      WO-1802 
003520     IF WS-RPT-STATUS NOT = "00"                                          
003530         DISPLAY "SGB016 - CANNOT OPEN REPORT, STATUS "                   
003540             WS-RPT-STATUS.                                               
003550         GO TO 0900-ROT-FIM                                               
003560     ELSE                                                                 
003570         NEXT SENTENCE.                                                   
003580 0110-EXIT.                                                               
003590     EXIT.                                                                
003600*----------------------------------------------------------------         
003610*  LOAD THE PARKING-SPOT MASTER WRITTEN BY SGB015                         
003620*----------------------------------------------------------------         
003630 0200-CARREGAR-PARKING.                                                   
003640     MOVE ZERO TO WS-PARKING-COUNT.                                       
003650 0210-CARREGAR-PARKING-LOOP.                                              
003660     READ PARKING-MASTER                                                  
003670         AT END                                                           
003680         GO TO 0200-CARREGAR-PARKING-FIM.                                 
003690     ADD 1 TO WS-PARKING-COUNT.                                           
003700     SET WS-PARKING-IDX TO WS-PARKING-COUNT.                              
003710     MOVE PARKING-NUMBER TO WS-PK-NUMBER (WS-PARKING-IDX).                
003720     MOVE PARKING-TYPE   TO WS-PK-TYPE   (WS-PARKING-IDX).                
003730     MOVE AVAILABLE-FLAG TO WS-PK-AVAIL  (WS-PARKING-IDX).                
003740     GO TO 0210-CARREGAR-PARKING-LOOP.                                    
003750 0200-CARREGAR-PARKING-FIM.                                               
003760     CLOSE PARKING-MASTER.                                                
003770 0200-EXIT.                                                               
003780     EXIT.                                                                
003790*----------------------------------------------------------------         
003800*  LOAD THE TICKET MASTER WRITTEN BY SGB015                               
003810*----------------------------------------------------------------         
003820 0300-CARREGAR-TICKET.                                                    
003830     MOVE ZERO TO WS-TICKET-COUNT.                                        
003840 0310-CARREGAR-TICKET-LOOP.                                               
003850     READ TICKET-MASTER                                                   
003860         AT END                                                           
003870         GO TO 0300-CARREGAR-TICKET-FIM.                                  
003880     ADD 1 TO WS-TICKET-COUNT.                                            
003890     SET WS-TICKET-IDX TO WS-TICKET-COUNT.                                
003900     MOVE TICKET-ID             TO WS-TK-ID       (WS-TICKET-IDX).        
003910     MOVE TICKET-PARKING-NUMBER TO WS-TK-PARK-NO  (WS-TICKET-IDX).        
003920     MOVE VEHICLE-REG-NUMBER    TO WS-TK-REG      (WS-TICKET-IDX).        
003930     MOVE PRICE                 TO WS-TK-PRICE    (WS-TICKET-IDX).        
003940     MOVE IN-TIME               TO WS-TK-IN-TIME  (WS-TICKET-IDX).        
003950     MOVE OUT-TIME              TO WS-TK-OUT-TIME (WS-TICKET-IDX).        
003960     MOVE TICKET-TYPE           TO WS-TK-TYPE     (WS-TICKET-IDX).        
003970     GO TO 0310-CARREGAR-TICKET-LOOP.                                     
003980 0300-CARREGAR-TICKET-FIM.                                                
003990     CLOSE TICKET-MASTER.                                                 
004000 0300-EXIT.                                                               
004010     EXIT.                                                                
004020*----------------------------------------------------------------         
004030*  MAIN EXIT-TRANSACTION LOOP                                             
004040*----------------------------------------------------------------         
004050 0400-PROCESSAR-SAIDAS.                                                   
004060     READ EXIT-TRANS                                                      
004070         AT END                                                           
004080         MOVE "Y" TO WS-EXIT-EOF                                          
004090         GO TO 0400-EXIT.                                                 
004100     ADD 1 TO WS-EXIT-COUNT.                                              
004110     MOVE SPACES TO WS-REASON-CODE.                                       
004120     PERFORM 0410-LOCALIZAR-TICKET-RECENTE THRU 0410-EXIT.                
004130     IF NOT TICKET-WAS-FOUND                                              
004140         MOVE "NOTK" TO WS-REASON-CODE                                    
004150         PERFORM 0470-REJEITAR-SAIDA THRU 0470-EXIT                       
004160         GO TO 0400-EXIT                                                  
004170     ELSE                                                                 
004180         NEXT SENTENCE.                                                   
004190     PERFORM 0420-CONTAR-TICKETS-CLIENTE THRU 0420-EXIT.                  
004200     PERFORM 0430-CALCULAR-TARIFA THRU 0430-EXIT.                         
004210     IF WS-REASON-CODE NOT = SPACES                                       
004220         PERFORM 0470-REJEITAR-SAIDA THRU 0470-EXIT                       
004230         GO TO 0400-EXIT                                                  
004240     ELSE                                                                 
004250         NEXT SENTENCE.                                                   
004260     PERFORM 0440-ATUALIZAR-TICKET THRU 0440-EXIT.                        
004270     PERFORM 0450-LIBERAR-VAGA THRU 0450-EXIT.                            
004280     PERFORM 0460-GRAVAR-LINHA-RELATORIO THRU 0460-EXIT.                  
004290     ADD 1 TO WS-PRICED-COUNT.                                            
004300 0400-EXIT.                                                               
004310     EXIT.                                                                
004320*----------------------------------------------------------------         
004330*  LOCATE THE OPEN TICKET WITH THE GREATEST IN-TIME FOR THIS              
004340*  REGISTRATION NUMBER (THE "LATEST TICKET").  OUT-TIME OF ZERO           
004350*  MARKS A TICKET STILL OPEN, AS LEFT BY SGB015.                          
004360*----------------------------------------------------------------         
004370 0410-LOCALIZAR-TICKET-RECENTE.                                           
004380     MOVE "N" TO WS-TICKET-FOUND-SW.                                      
004390     MOVE ZERO TO WS-FOUND-IDX.                                           
004400     MOVE ZERO TO WS-BEST-IN-TIME.                                        
004410     MOVE 1 TO WS-SUB.                                                    
004420 0410-LOOP.                                                               
004430     IF WS-SUB > WS-TICKET-COUNT                                          
004440         GO TO 0410-EXIT                                                  
004450     ELSE                                                                 
004460         NEXT SENTENCE.                                                   
004470     IF WS-TK-REG (WS-SUB) = XT-VEHICLE-REG-NUMBER AND                    
004480         WS-TK-OUT-TIME (WS-SUB) = ZERO                                   
004490         IF WS-TK-IN-TIME (WS-SUB) > WS-BEST-IN-TIME                      
004500             MOVE WS-SUB TO WS-FOUND-IDX                                  
004510             MOVE WS-TK-IN-TIME (WS-SUB) TO WS-BEST-IN-TIME               
004520             MOVE "Y" TO WS-TICKET-FOUND-SW                               
004530         ELSE                                                             
004540             NEXT SENTENCE                                                
004550     ELSE                                                                 
004560         NEXT SENTENCE.                                                   
004570     ADD 1 TO WS-SUB.                                                     
004580     GO TO 0410-LOOP.                                                     
004590 0410-EXIT.                                                               
004600     EXIT.                                                                
004610*----------------------------------------------------------------         
004620*  COUNT ALL TICKETS ISSUED TO THIS REGISTRATION NUMBER, OPEN             
004630*  OR CLOSED, TO DECIDE THE RETURNING-CUSTOMER DISCOUNT.                  
004640*----------------------------------------------------------------         
004650 0420-CONTAR-TICKETS-CLIENTE.                                             
004660     MOVE ZERO TO WS-CLIENT-TICKET-COUNT.                                 
004670     MOVE 1 TO WS-SUB.                                                    
004680 0420-LOOP.                                                               
004690     IF WS-SUB > WS-TICKET-COUNT                                          
004700         GO TO 0420-EXIT                                                  
004710     ELSE                                                                 
004720         NEXT SENTENCE.                                                   
004730     IF WS-TK-REG (WS-SUB) = XT-VEHICLE-REG-NUMBER                        
004740         ADD 1 TO WS-CLIENT-TICKET-COUNT                                  
004750     ELSE                                                                 
004760         NEXT SENTENCE.                                                   
004770     ADD 1 TO WS-SUB.                                                     
004780     GO TO 0420-LOOP.                                                     
004790 0420-EXIT.                                                               
004800     EXIT.                                                                
004810*----------------------------------------------------------------         
004820*  ELAPSED-TIME AND RATE LOOKUP - FREE UNDER A HALF HOUR, HOURLY          
004830*  RATE BY VEHICLE TYPE OTHERWISE, 5 PERCENT OFF FOR A RETURNING          
004840*  REGISTRATION NUMBER (WO-1356), ROUNDED HALF-UP TO THE CENT.            
004850*----------------------------------------------------------------         
004860 0430-CALCULAR-TARIFA.                                                    
004870     MOVE "N" TO WS-DISC-FLAG.                                    WO-1867 
004880     MOVE WS-TK-IN-TIME (WS-FOUND-IDX) TO WS-TB-RAW.                      
004890     MOVE WS-TB-YEAR   TO WS-CALC-YEAR.                                   
004900     MOVE WS-TB-MONTH  TO WS-CALC-MONTH.                                  
004910     MOVE WS-TB-DAY    TO WS-CALC-DAY.                                    
004920     MOVE WS-TB-HOUR   TO WS-CALC-SECONDS-OF-DAY.                         
004930     PERFORM 0431-CALCULAR-DIAS THRU 0431-EXIT.                           
004940     MOVE WS-CALC-SERIAL TO WS-SERIAL-IN.                                 
004950     COMPUTE WS-SECONDS-IN =                                              
004960         (WS-TB-HOUR * 3600) + (WS-TB-MINUTE * 60) + WS-TB-SECOND.        
004970     MOVE XT-OUT-TIME TO WS-TB-RAW.                                       
004980     MOVE WS-TB-YEAR   TO WS-CALC-YEAR.                                   
004990     MOVE WS-TB-MONTH  TO WS-CALC-MONTH.                                  
005000     MOVE WS-TB-DAY    TO WS-CALC-DAY.                                    
005010     PERFORM 0431-CALCULAR-DIAS THRU 0431-EXIT.                           
005020     MOVE WS-CALC-SERIAL TO WS-SERIAL-OUT.                                
005030     COMPUTE WS-SECONDS-OUT =                                             
005040         (WS-TB-HOUR * 3600) + (WS-TB-MINUTE * 60) + WS-TB-SECOND.        
005050     IF WS-SERIAL-OUT < WS-SERIAL-IN OR                           WO-1867 
005060         (WS-SERIAL-OUT = WS-SERIAL-IN AND                        WO-1867 
005070         WS-SECONDS-OUT < WS-SECONDS-IN)                          WO-1867 
005080         MOVE "BADT" TO WS-REASON-CODE                            WO-1867 
005090         GO TO 0430-EXIT                                          WO-1867 
005100     ELSE                                                                 
005110         NEXT SENTENCE.                                                   
005120     COMPUTE WS-DIFF-DAYS = WS-SERIAL-OUT - WS-SERIAL-IN.                 
005130     COMPUTE WS-TOTAL-SECONDS =                                           
005140         (WS-DIFF-DAYS * 86400) + WS-SECONDS-OUT - WS-SECONDS-IN.         
005150     DIVIDE WS-TOTAL-SECONDS BY 3600 GIVING WS-HOURS.                     
005160     IF WS-HOURS < 0.5                                                    
005170         MOVE ZERO TO WS-PRICE-FINAL                                      
005180         ADD 1 TO WS-FREE-COUNT                                   WO-1867 
005190         GO TO 0430-EXIT                                          WO-1274 
005200     ELSE                                                                 
005210         NEXT SENTENCE.                                                   
005220     PERFORM 0434-BUSCAR-TARIFA THRU 0434-EXIT.                           
005230     IF NOT RATE-WAS-FOUND                                        WO-1867 
005240         MOVE "RATE" TO WS-REASON-CODE                            WO-1867 
005250         GO TO 0430-EXIT                                          WO-1867 
005260     ELSE                                                         WO-1867 
005270         NEXT SENTENCE.                                           WO-1867 
005280     COMPUTE WS-PRICE-CALC =                                              
005290         WS-HOURS * WS-RATE-AMOUNT (WS-RATE-IDX).                         
005300     IF WS-CLIENT-TICKET-COUNT > 1                                        
005310         COMPUTE WS-PRICE-FINAL ROUNDED =                                 
005320             WS-PRICE-CALC * WS-DISCOUNT-FACTOR                   WO-1356 
005330         MOVE "Y" TO WS-DISC-FLAG                                 WO-1867 
005340         ADD 1 TO WS-DISCOUNT-COUNT                               WO-1867 
005350     ELSE                                                                 
005360         COMPUTE WS-PRICE-FINAL ROUNDED = WS-PRICE-CALC.                  
005370 0430-EXIT.                                                               
005380     EXIT.                                                                
005390*----------------------------------------------------------------         
005400*  DAY-SERIAL-NUMBER ROUTINE - WS-CALC-YEAR/MONTH/DAY IN,                 
005410*  SINCE A FIXED BASE YEAR.                                               
005420*----------------------------------------------------------------         
005430 0431-CALCULAR-DIAS.                                                      
005440     SET WS-CUM-IDX TO WS-CALC-MONTH.                                     
005450     MOVE WS-CUM-DAYS (WS-CUM-IDX) TO WS-CALC-DOY.                        
005460     ADD WS-CALC-DAY TO WS-CALC-DOY.                                      
005470     IF WS-CALC-MONTH > 2                                                 
005480         PERFORM 0432-VERIFICAR-BISSEXTO THRU 0432-EXIT                   
005490         IF YEAR-IS-LEAP                                                  
005500             ADD 1 TO WS-CALC-DOY                                         
005510         ELSE                                                             
005520             NEXT SENTENCE                                                
005530     ELSE                                                                 
005540         NEXT SENTENCE.                                                   
005550     COMPUTE WS-CALC-PRIOR-YEAR = WS-CALC-YEAR - 1.                       
005560     DIVIDE WS-CALC-PRIOR-YEAR BY 4 GIVING WS-CALC-D4.                    
005570     DIVIDE WS-CALC-PRIOR-YEAR BY 100 GIVING WS-CALC-D100.                
005580     DIVIDE WS-CALC-PRIOR-YEAR BY 400 GIVING WS-CALC-D400.                
005590     COMPUTE WS-CALC-LEAP-DAYS =                                          
005600         WS-CALC-D4 - WS-CALC-D100 + WS-CALC-D400.                        
005610     COMPUTE WS-CALC-SERIAL =                                             
005620         (WS-CALC-YEAR * 365) + WS-CALC-LEAP-DAYS + WS-CALC-DOY.          
005630 0431-EXIT.                                                               
005640     EXIT.                                                                
005650*----------------------------------------------------------------         
005660*  IS WS-CALC-YEAR A LEAP YEAR - SAME DIVIDE CHAIN THIS SHOP              
005670*  HAS ALWAYS USED TO VALIDATE A FEBRUARY DATE, KEPT HERE UNDER           
005680*  ITS USUAL DIV4/DIV100/DIV400/BISSEXTO PARAGRAPH NAMES.                 
005690*----------------------------------------------------------------         
005700 0432-VERIFICAR-BISSEXTO.                                                 
005710     GO TO 0432-DIV4.                                                     
005720 0432-DIV4.                                                               
005730     DIVIDE WS-CALC-YEAR BY 4 GIVING WS-CALC-RESTO                        
005740         REMAINDER WS-CALC-RESTO                                          
005750         IF WS-CALC-RESTO = ZEROS                                         
005760             GO TO 0432-DIV100                                            
005770         ELSE                                                             
005780             GO TO 0432-NOTBISSEXTO.                                      
005790 0432-DIV100.                                                             
005800     DIVIDE WS-CALC-YEAR BY 100 GIVING WS-CALC-RESTO                      
005810         REMAINDER WS-CALC-RESTO                                          
005820         IF WS-CALC-RESTO > ZEROS                                         
005830             GO TO 0432-BISSEXTO                                          
005840         ELSE                                                             
005850             GO TO 0432-DIV400.                                   WO-1417 
005860 0432-DIV400.                                                             
005870     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-CALC-RESTO                      
005880         REMAINDER WS-CALC-RESTO                                          
005890         IF WS-CALC-RESTO = ZEROS                                         
005900             GO TO 0432-BISSEXTO                                          
005910         ELSE                                                             
005920             GO TO 0432-NOTBISSEXTO.                                      
005930 0432-BISSEXTO.                                                           
005940     MOVE "Y" TO WS-CALC-IS-LEAP.                                         
005950     GO TO 0432-EXIT.                                                     
005960 0432-NOTBISSEXTO.                                                        
005970     MOVE "N" TO WS-CALC-IS-LEAP.                                         
005980 0432-EXIT.                                                               
005990     EXIT.                                                                
006000*----------------------------------------------------------------         
006010*  RATE TABLE LOOKUP BY VEHICLE TYPE                                      
006020 0434-BUSCAR-TARIFA.                                                      
006030     MOVE "N" TO WS-RATE-FOUND-SW.                                        
006040     MOVE 1 TO WS-RATE-IDX.                                               
006050 0434-LOOP.                                                               
006060     IF WS-RATE-IDX > 2                                                   
006070         GO TO 0434-EXIT                                                  
006080     ELSE                                                                 
006090         NEXT SENTENCE.                                                   
006100     IF WS-RATE-TYPE (WS-RATE-IDX) = WS-TK-TYPE (WS-FOUND-IDX)            
006110         MOVE "Y" TO WS-RATE-FOUND-SW                                     
006120         GO TO 0434-EXIT                                                  
006130     ELSE                                                                 
006140         NEXT SENTENCE.                                                   
006150     ADD 1 TO WS-RATE-IDX.                                                
006160     GO TO 0434-LOOP.                                                     
006170 0434-EXIT.                                                               
006180     EXIT.                                                                
006190*----------------------------------------------------------------         
006200*  UPDATE PRICE AND OUT-TIME ON THE CLOSED TICKET                         
006210 0440-ATUALIZAR-TICKET.                                                   
006220     MOVE WS-PRICE-FINAL TO WS-TK-PRICE (WS-FOUND-IDX).                   
006230     MOVE XT-OUT-TIME TO WS-TK-OUT-TIME (WS-FOUND-IDX).                   
006240 0440-EXIT.                                                               
006250     EXIT.                                                                
006260*----------------------------------------------------------------         
006270*  RELEASE THE SPOT HELD BY THE CLOSED TICKET                             
006280 0450-LIBERAR-VAGA.                                                       
006290     MOVE 1 TO WS-SUB.                                                    
006300 0450-LOOP.                                                               
006310     IF WS-SUB > WS-PARKING-COUNT                                         
006320         GO TO 0450-EXIT                                                  
006330     ELSE                                                                 
006340         NEXT SENTENCE.                                                   
006350     IF WS-PK-NUMBER (WS-SUB) = WS-TK-PARK-NO (WS-FOUND-IDX)              
006360         MOVE "Y" TO WS-PK-AVAIL (WS-SUB)                                 
006370         GO TO 0450-EXIT                                                  
006380     ELSE                                                                 
006390         NEXT SENTENCE.                                                   
006400     ADD 1 TO WS-SUB.                                                     
006410     GO TO 0450-LOOP.                                                     
006420 0450-EXIT.                                                               
006430     EXIT.                                                                
006440*----------------------------------------------------------------         
006450*  WRITE THE PRICED-EXIT DETAIL LINE AND ACCUMULATE TOTALS                
006460*----------------------------------------------------------------         
006470 0460-GRAVAR-LINHA-RELATORIO.                                             
006480     MOVE SPACES TO WS-DETAIL-LINE.                                       
006490     MOVE WS-TK-ID       (WS-FOUND-IDX) TO DL-TICKET-ID.                  
006500     MOVE WS-TK-PARK-NO   (WS-FOUND-IDX) TO DL-SPOT.              WO-1867 
006510     MOVE WS-TK-REG       (WS-FOUND-IDX) TO DL-REG-NUMBER.                
006520     MOVE WS-TK-TYPE       (WS-FOUND-IDX) TO DL-TYPE.                     
006530     MOVE WS-TK-IN-TIME    (WS-FOUND-IDX) TO DL-IN-TIME.                  
006540     MOVE WS-TK-OUT-TIME   (WS-FOUND-IDX) TO DL-OUT-TIME.                 
006550     COMPUTE WS-HOURS-DISPLAY ROUNDED = WS-HOURS.                 WO-1867 
006560     MOVE WS-HOURS-DISPLAY TO DL-HOURS.                           WO-1867 
006570     MOVE WS-DISC-FLAG TO DL-DISC.                                WO-1867 
006580     MOVE WS-PRICE-FINAL TO DL-PRICE.                                     
006590     MOVE WS-DETAIL-LINE TO REPORT-LINE.                                  
006600     WRITE REPORT-LINE.                                                   
006610     IF WS-TK-TYPE (WS-FOUND-IDX) = "CAR "                                
006620         ADD 1 TO WS-TOTAL-CAR-COUNT                                      
006630         ADD WS-PRICE-FINAL TO WS-TOTAL-CAR-AMOUNT                        
006640     ELSE                                                                 
006650         ADD 1 TO WS-TOTAL-BIKE-COUNT                                     
006660         ADD WS-PRICE-FINAL TO WS-TOTAL-BIKE-AMOUNT.                      
006670 0460-EXIT.                                                               
006680     EXIT.                                                                
006690*----------------------------------------------------------------         
006700*  REJECT AN EXIT TRANSACTION - NO OPEN TICKET, AN OUT-TIME               
006710*  BEFORE THE TICKET'S IN-TIME, OR AN UNPRICEABLE TICKET TYPE             
006720*  (WO-1745 ADDED THE REASON CODE, WO-1867 ADDED THE LATTER TWO)          
006730*----------------------------------------------------------------         
006740 0470-REJEITAR-SAIDA.                                                     
006750     ADD 1 TO WS-REJECT-COUNT.                                            
006760     MOVE "EXIT REJECT          " TO WS-MSG-PREFIX.                       
006770     MOVE XT-VEHICLE-REG-NUMBER TO WS-MSG-REG.                            
006780     MOVE SPACES TO WS-MSG-SUFFIX.                                        
006790     STRING "REASON=" WS-REASON-CODE DELIMITED BY SIZE                    
006800         INTO WS-MSG-SUFFIX.                                      WO-1745 
006810     MOVE WS-MSG-AREA TO REPORT-LINE.                                     
006820     WRITE REPORT-LINE.                                                   
006830 0470-EXIT.                                                               
006840     EXIT.                                                                
006850*----------------------------------------------------------------         
006860*  END-OF-RUN TOTALS - ONE LINE PER VEHICLE TYPE, ONE GRAND               
006870*  TOTAL LINE                                                             
006880*----------------------------------------------------------------         
006890 0500-GRAVAR-TOTAIS.                                                      
006900     COMPUTE WS-TOTAL-REVENUE =                                   WO-1867 
006910         WS-TOTAL-CAR-AMOUNT + WS-TOTAL-BIKE-AMOUNT.              WO-1867 
006920     MOVE SPACES TO WS-TOTAL-LINE.                                WO-1867 
006930     MOVE "TOTAL EXITS PROCESSED" TO TL-LABEL.                    WO-1867 
006940     MOVE WS-EXIT-COUNT TO TL-COUNT.                              WO-1867 
006950     MOVE ZERO TO TL-AMOUNT.                                      WO-1867 
006960     MOVE WS-TOTAL-LINE TO REPORT-LINE.                           WO-1867 
006970     WRITE REPORT-LINE.                                           WO-1867 
006980     MOVE SPACES TO WS-TOTAL-LINE.                                WO-1867 
006990     MOVE "TOTAL FREE EXITS    " TO TL-LABEL.                     WO-1867 
007000     MOVE WS-FREE-COUNT TO TL-COUNT.                              WO-1867 
007010     MOVE ZERO TO TL-AMOUNT.                                      WO-1867 
007020     MOVE WS-TOTAL-LINE TO REPORT-LINE.                           WO-1867 
007030     WRITE REPORT-LINE.                                           WO-1867 
007040     MOVE SPACES TO WS-TOTAL-LINE.                                WO-1867 
007050     MOVE "TOTAL DISCOUNTED EXIT" TO TL-LABEL.                    WO-1867 
007060     MOVE WS-DISCOUNT-COUNT TO TL-COUNT.                          WO-1867 
007070     MOVE ZERO TO TL-AMOUNT.                                      WO-1867 
007080     MOVE WS-TOTAL-LINE TO REPORT-LINE.                           WO-1867 
007090     WRITE REPORT-LINE.                                           WO-1867 
007100     MOVE SPACES TO WS-TOTAL-LINE.                                WO-1867 
007110     MOVE "TOTAL REVENUE       " TO TL-LABEL.                     WO-1867 
007120     MOVE ZERO TO TL-COUNT.                                       WO-1867 
007130     MOVE WS-TOTAL-REVENUE TO TL-AMOUNT.                          WO-1867 
007140     MOVE WS-TOTAL-LINE TO REPORT-LINE.                           WO-1867 
007150     WRITE REPORT-LINE.                                           WO-1867 
007160     MOVE SPACES TO WS-TOTAL-LINE.                                        
007170     MOVE "TOTAL CARS PRICED   " TO TL-LABEL.                             
007180     MOVE WS-TOTAL-CAR-COUNT TO TL-COUNT.                                 
007190     MOVE WS-TOTAL-CAR-AMOUNT TO TL-AMOUNT.                               
007200     MOVE WS-TOTAL-LINE TO REPORT-LINE.                                   
007210     WRITE REPORT-LINE.                                                   
007220     MOVE SPACES TO WS-TOTAL-LINE.                                        
007230     MOVE "TOTAL BIKES PRICED  " TO TL-LABEL.                             
007240     MOVE WS-TOTAL-BIKE-COUNT TO TL-COUNT.                                
007250     MOVE WS-TOTAL-BIKE-AMOUNT TO TL-AMOUNT.                              
007260     MOVE WS-TOTAL-LINE TO REPORT-LINE.                                   
007270     WRITE REPORT-LINE.                                                   
007280     MOVE SPACES TO WS-TOTAL-LINE.                                        
007290     MOVE "TOTAL EXITS REJECTED" TO TL-LABEL.                             
007300     MOVE WS-REJECT-COUNT TO TL-COUNT.                                    
007310     MOVE ZERO TO TL-AMOUNT.                                              
007320     MOVE WS-TOTAL-LINE TO REPORT-LINE.                                   
007330     WRITE REPORT-LINE.                                                   
007340 0500-EXIT.                                                               
007350     EXIT.                                                                
007360*----------------------------------------------------------------         
007370*  REWRITE THE PARKING-SPOT MASTER FROM THE UPDATED TABLE                 
007380*----------------------------------------------------------------         
007390 0600-GRAVAR-PARKING.                                                     
007400     OPEN OUTPUT PARKING-MASTER.                                          
007410     MOVE 1 TO WS-SUB.                                                    
007420 0600-LOOP.                                                               
007430     IF WS-SUB > WS-PARKING-COUNT                                         
007440         GO TO 0600-FIM                                                   
007450     ELSE                                                                 
007460         NEXT SENTENCE.                                                   
007470     MOVE WS-PK-NUMBER (WS-SUB) TO PARKING-NUMBER.                        
007480     MOVE WS-PK-TYPE   (WS-SUB) TO PARKING-TYPE.                          
007490     MOVE WS-PK-AVAIL  (WS-SUB) TO AVAILABLE-FLAG.                        
007500     WRITE PARKING-REC.                                                   
007510     ADD 1 TO WS-SUB.                                                     
007520     GO TO 0600-LOOP.                                                     
007530 0600-FIM.                                                                
007540     CLOSE PARKING-MASTER.                                                
007550 0600-EXIT.                                                               
007560     EXIT.                                                                
007570*----------------------------------------------------------------         
007580*  REWRITE THE TICKET MASTER FROM THE UPDATED TABLE                       
007590*----------------------------------------------------------------         
007600 0700-GRAVAR-TICKET-MASTER.                                               
007610     OPEN OUTPUT TICKET-MASTER.                                           
007620     MOVE 1 TO WS-SUB.                                                    
007630 0700-LOOP.                                                               
007640     IF WS-SUB > WS-TICKET-COUNT                                          
007650         GO TO 0700-FIM                                                   
007660     ELSE                                                                 
007670         NEXT SENTENCE.                                                   
007680     MOVE WS-TK-ID       (WS-SUB) TO TICKET-ID.                           
007690     MOVE WS-TK-PARK-NO  (WS-SUB) TO TICKET-PARKING-NUMBER.               
007700     MOVE WS-TK-REG      (WS-SUB) TO VEHICLE-REG-NUMBER.                  
007710     MOVE WS-TK-PRICE    (WS-SUB) TO PRICE.                               
007720     MOVE WS-TK-IN-TIME  (WS-SUB) TO IN-TIME.                             
007730     MOVE WS-TK-OUT-TIME (WS-SUB) TO OUT-TIME.                            
007740     MOVE WS-TK-TYPE     (WS-SUB) TO TICKET-TYPE.                         
007750     MOVE SPACE TO FILLER IN TICKET-REC.                                  
007760     WRITE TICKET-REC.                                                    
007770     ADD 1 TO WS-SUB.                                                     
007780     GO TO 0700-LOOP.                                                     
007790 0700-FIM.                                                                
007800     CLOSE TICKET-MASTER.                                                 
007810 0700-EXIT.                                                               
007820     EXIT.                                                                
007830*----------------------------------------------------------------         
007840*  END OF RUN                                                             
007850*----------------------------------------------------------------         
007860 0900-ROT-FIM.                                                            
007870     CLOSE REPORT-OUT.                                                    
007880     DISPLAY "SGB016 - EXIT RUN COMPLETE".                                
007890     DISPLAY "SGB016 - TRANSACTIONS READ     " WS-EXIT-COUNT.             
007900     DISPLAY "SGB016 - TICKETS PRICED        " WS-PRICED-COUNT.           
007910     DISPLAY "SGB016 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.           
007920     STOP RUN.                                                            
